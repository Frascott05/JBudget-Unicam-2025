000100******************************************************************
000200*               C O P Y   P B T R A N                            *
000300*       LAYOUT DEL REGISTRO DE TRANSACCION DEL MAYOR DE          *
000400*       PRESUPUESTO (ARCHIVO TRANLIB / TABLAS EN MEMORIA).       *
000500*------------------------------------------------------------------
000600* 1993-04-12  EDR  CREACION INICIAL, PROYECTO PRESUPUESTO (BPM   *
000700*                  198540).                                      *
000800* 1996-11-05  JCM  SE AGREGA REDEFINES DE FECHA PARA VALIDACION  *
000900*                  DE FIN DE MES EN EL EXPANSOR DE RECURRENCIAS. *
001000******************************************************************
001100 01  PBTRAN.
001200     05  PBTR-ID                      PIC 9(13).
001300     05  PBTR-IMPORTE                 PIC S9(9)V99.
001400     05  PBTR-TIPO                    PIC X(07).
001500         88  PBTR-ES-INGRESO                   VALUE 'INCOME '.
001600         88  PBTR-ES-EGRESO                    VALUE 'EXPENSE'.
001700     05  PBTR-FECHA                   PIC 9(08).
001800     05  PBTR-FECHA-R  REDEFINES PBTR-FECHA.
001900         10  PBTR-FECHA-ANIO          PIC 9(04).
002000         10  PBTR-FECHA-MES           PIC 9(02).
002100         10  PBTR-FECHA-DIA           PIC 9(02).
002200     05  PBTR-ETIQUETAS OCCURS 3 TIMES.
002300         10  PBTR-ETQ-ID              PIC 9(06).
002400         10  PBTR-ETQ-NOMBRE          PIC X(20).
002500     05  FILLER                       PIC X(05).
