000100******************************************************************
000200*               C O P Y   P B E T I Q                            *
000300*       LAYOUT DEL REGISTRO DEL CATALOGO DE ETIQUETAS DE         *
000400*       PRESUPUESTO (ARCHIVO ETIQLIB / TABLA EN MEMORIA).        *
000500*------------------------------------------------------------------
000600* 1993-04-12  EDR  CREACION INICIAL, PROYECTO PRESUPUESTO (BPM   *
000700*                  198540).                                      *
000800******************************************************************
000900 01  PBETIQ.
001000     05  PBET-ID                      PIC 9(06).
001100     05  PBET-NOMBRE                  PIC X(20).
001200     05  PBET-ID-PADRE                PIC 9(06).
001300         88  PBET-NIVEL-SUPERIOR               VALUE 0.
001400     05  FILLER                       PIC X(05).
