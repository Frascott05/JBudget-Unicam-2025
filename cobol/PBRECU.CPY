000100******************************************************************
000200*               C O P Y   P B R E C U                            *
000300*       LAYOUT DEL REGISTRO DE SOLICITUD DE RECURRENCIA          *
000400*       (ARCHIVO RECULIB) -- EQUIVALENTE BATCH DE LA PANTALLA    *
000500*       INTERACTIVA DE ALTA DE TRANSACCION.                      *
000600*------------------------------------------------------------------
000700* 1993-05-02  EDR  CREACION INICIAL, PROYECTO PRESUPUESTO (BPM   *
000800*                  198540).                                      *
000900* 1998-09-14  JCM  SE AGREGA REDEFINES DE FECHA PLANTILLA PARA   *
001000*                  EL CALCULO DE FIN DE MES (RQ 203117).         *
001100******************************************************************
001200 01  PBRECU.
001300     05  PBRC-PLANTILLA.
001400         10  PBRC-ID                  PIC 9(13).
001500         10  PBRC-IMPORTE             PIC S9(9)V99.
001600         10  PBRC-TIPO                PIC X(07).
001700         10  PBRC-FECHA               PIC 9(08).
001800         10  PBRC-FECHA-R  REDEFINES PBRC-FECHA.
001900             15  PBRC-FECHA-ANIO      PIC 9(04).
002000             15  PBRC-FECHA-MES       PIC 9(02).
002100             15  PBRC-FECHA-DIA       PIC 9(02).
002200         10  PBRC-ETIQUETAS OCCURS 3 TIMES.
002300             15  PBRC-ETQ-ID          PIC 9(06).
002400             15  PBRC-ETQ-NOMBRE      PIC X(20).
002500     05  PBRC-DIAS-PERIODO            PIC 9(03).
002600     05  PBRC-FECHA-FIN               PIC 9(08).
002700     05  FILLER                       PIC X(05).
