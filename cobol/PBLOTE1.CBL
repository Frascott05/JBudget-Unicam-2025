000100******************************************************************
000200* FECHA       : 12/04/1993                                       *
000300* PROGRAMADOR : ENRIQUE DUARTE ROSALES (EDR)                     *
000400* APLICACION  : PRESUPUESTO PERSONAL                             *
000500* PROGRAMA    : PPTOB001                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LOTE PRINCIPAL DEL SISTEMA DE PRESUPUESTO        *
000800*             : PERSONAL.  EXPANDE LAS SOLICITUDES DE            *
000900*             : RECURRENCIA CONTRA EL MAYOR DE TRANSACCIONES,    *
001000*             : FILTRA EL MAYOR POR TIPO/MODO/PERIODO, CALCULA   *
001100*             : EL BALANCE DE INGRESOS Y EGRESOS POR ETIQUETA, Y *
001200*             : EMITE EL LISTADO DE TRANSACCIONES Y EL REPORTE   *
001300*             : DE BALANCE.                                      *
001400* ARCHIVOS    : TRANLIB=A,ETIQLIB=C,RECULIB=C,LISTRPT=A,BALRPT=A *
001500* ACCION (ES) : PROCESO BATCH UNICO, SIN PARAMETROS DE ACCION    *
001600* INSTALADO   : 12/04/1993                                       *
001700* BPM/RATIONAL: 198540                                           *
001800* NOMBRE      : LOTE PRESUPUESTO PERSONAL                        *
001900* DESCRIPCION : CARGA, RECURRENCIA, FILTRO, BALANCE Y REPORTES   *
002000******************************************************************
002100*        L O T E   P R E S U P U E S T O   P E R S O N A L
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.                    PPTOB001.
002400 AUTHOR.                        ENRIQUE DUARTE ROSALES.
002500 INSTALLATION.                  SERES404 - DEPTO DE SISTEMAS.
002600 DATE-WRITTEN.                  12/04/1993.
002700 DATE-COMPILED.
002800 SECURITY.                      USO INTERNO - PROHIBIDA SU
002900                                 REPRODUCCION SIN AUTORIZACION.
003000******************************************************************
003100*                     B I T A C O R A   D E   C A M B I O S       *
003200*------------------------------------------------------------------
003300* 1993-04-12  EDR  CREACION INICIAL. CARGA DE MAYOR, FILTRO POR  *
003400*                  TIPO Y REPORTE DE LISTADO (BPM 198540).       *
003500* 1993-05-02  EDR  SE AGREGA EXPANSOR DE RECURRENCIAS A PARTIR   *
003600*                  DEL ARCHIVO RECULIB (BPM 198540).             *
003700* 1994-02-08  EDR  SE AGREGA CALCULADORA DE BALANCE (INGRESOS,   *
003800*                  EGRESOS Y SALDO NETO) Y SU REPORTE (BPM 199021*
003900*                  ).                                             *
004000* 1996-11-05  JCM  CORRECCION EN EL AVANCE DE FECHA DE LA        *
004100*                  RECURRENCIA: NO RESPETABA EL FIN DE MES       *
004200*                  (RQ 201774).                                  *
004300* 1998-09-14  JCM  SE AGREGA FECHA FIN A LA SOLICITUD DE         *
004400*                  RECURRENCIA (ANTES SOLO DIAS) (RQ 203117).    *
004500* 1998-12-01  LMQ  AJUSTE DE SIGLO: TODOS LOS CAMPOS DE FECHA SE *
004600*                  MANEJAN A 8 DIGITOS (AAAAMMDD) (RQ 204490).   *
004700* 1999-03-22  LMQ  CORRECCION DEL CALCULO DE BISIESTO: EL AJUSTE *
004800*                  DE SIGLO NO CONSIDERABA EL CASO DIVISIBLE     *
004900*                  ENTRE 400 (RQ 204810).                        *
005000* 2001-06-10  EDR  SE AGREGA DESGLOSE DE EGRESOS POR ETIQUETA AL *
005100*                  REPORTE DE BALANCE (RQ 207650).               *
005200* 2003-10-02  PEDR SE AGREGA TOLERANCIA A CATALOGO DE ETIQUETAS  *
005300*                  AUSENTE (ARCHIVO ETIQLIB OPCIONAL) (RQ 210344)*
005400* 2007-01-15  PEDR SE AGREGA CRITERIO DE FILTRO POR MODO         *
005500*                  PASADO/FUTURO RELATIVO A LA FECHA DEL SISTEMA *
005600*                  (RQ 214902).                                  *
005700* 2008-05-20  PEDR CORRECCION: LAS ETIQUETAS DUPLICADAS EN UNA   *
005800*                  MISMA SOLICITUD DE RECURRENCIA NO SE          *
005900*                  RECHAZABAN (RQ 216330).                       *
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     UPSI-0 IS WKS-UPSI-DIAGNOSTICO ON STATUS IS MODO-DIAGNOSTICO
006600                                    OFF STATUS IS MODO-NORMAL.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900******************************************************************
007000*              A R C H I V O S   D E   E N T R A D A
007100******************************************************************
007200     SELECT TRANLIB  ASSIGN   TO TRANLIB
007300            ORGANIZATION     IS LINE SEQUENTIAL
007400            FILE STATUS      IS FS-TRANLIB.
007500     SELECT ETIQLIB  ASSIGN   TO ETIQLIB
007600            ORGANIZATION     IS LINE SEQUENTIAL
007700            FILE STATUS      IS FS-ETIQLIB.
007800     SELECT RECULIB  ASSIGN   TO RECULIB
007900            ORGANIZATION     IS LINE SEQUENTIAL
008000            FILE STATUS      IS FS-RECULIB.
008100******************************************************************
008200*              A R C H I V O S   D E   S A L I D A
008300******************************************************************
008400     SELECT LISTRPT  ASSIGN   TO LISTRPT
008500            ORGANIZATION     IS LINE SEQUENTIAL
008600            FILE STATUS      IS FS-LISTRPT.
008700     SELECT BALRPT   ASSIGN   TO BALRPT
008800            ORGANIZATION     IS LINE SEQUENTIAL
008900            FILE STATUS      IS FS-BALRPT.
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300******************************************************************
009400*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009500******************************************************************
009600*   MAYOR DE TRANSACCIONES DEL PRESUPUESTO (ENTRADA Y EXTEND).
009700 FD  TRANLIB.
009800     COPY PBTRAN REPLACING PBTRAN BY REG-TRANLIB.
009900*   CATALOGO DE ETIQUETAS (PUEDE ESTAR AUSENTE).
010000 FD  ETIQLIB.
010100     COPY PBETIQ REPLACING PBETIQ BY REG-ETIQLIB.
010200*   SOLICITUDES DE RECURRENCIA, EQUIVALENTE BATCH DE LA ALTA.
010300 FD  RECULIB.
010400     COPY PBRECU REPLACING PBRECU BY REG-RECULIB.
010500*   LISTADO DE TRANSACCIONES FILTRADAS.
010600 FD  LISTRPT.
010700 01  LIN-LISTADO                  PIC X(132).
010800*   REPORTE DE BALANCE DE INGRESOS, EGRESOS Y ETIQUETAS.
010900 FD  BALRPT.
011000 01  LIN-BALANCE                  PIC X(132).
011100
011200 WORKING-STORAGE SECTION.
011300******************************************************************
011400*           RESULTADOS DE APERTURA/LECTURA DE ARCHIVOS           *
011500******************************************************************
011600 01  WKS-ESTADOS-ARCHIVO.
011700     05  FS-TRANLIB               PIC 9(02) VALUE ZEROS.
011800     05  FS-ETIQLIB               PIC 9(02) VALUE ZEROS.
011900     05  FS-RECULIB               PIC 9(02) VALUE ZEROS.
012000     05  FS-LISTRPT               PIC 9(02) VALUE ZEROS.
012100     05  FS-BALRPT                PIC 9(02) VALUE ZEROS.
012200     05  FILLER                   PIC X(05) VALUE SPACES.
012300******************************************************************
012400*                       I N D I C A D O R E S                    *
012500******************************************************************
012600 01  WKS-INDICADORES.
012700     05  WKS-SW-FIN-TRANLIB       PIC 9(01) VALUE 0.
012800         88  FIN-TRANLIB                     VALUE 1.
012900     05  WKS-SW-FIN-ETIQLIB       PIC 9(01) VALUE 0.
013000         88  FIN-ETIQLIB                     VALUE 1.
013100     05  WKS-SW-FIN-RECULIB       PIC 9(01) VALUE 0.
013200         88  FIN-RECULIB                     VALUE 1.
013300     05  WKS-SW-TRANSACCION       PIC 9(01) VALUE 0.
013400         88  TRANSACCION-VALIDA              VALUE 1.
013500     05  WKS-SW-ETQ-CATALOGO      PIC 9(01) VALUE 0.
013600         88  ETQ-ENCONTRADA-CATALOGO         VALUE 1.
013700     05  WKS-SW-ETQ-DUPLICADA     PIC 9(01) VALUE 0.
013800         88  ETIQUETA-DUPLICADA              VALUE 1.
013900     05  WKS-SW-SALDO-ETQ         PIC 9(01) VALUE 0.
014000         88  SALDO-ETQ-ENCONTRADO            VALUE 1.
014100     05  WKS-SW-PASA-MODO         PIC 9(01) VALUE 0.
014200         88  PASA-MODO                       VALUE 1.
014300     05  WKS-SW-PASA-PERIODO      PIC 9(01) VALUE 0.
014400         88  PASA-PERIODO                    VALUE 1.
014500     05  WKS-SW-BISIESTO          PIC 9(01) VALUE 0.
014600         88  ANIO-BISIESTO                   VALUE 1.
014700     05  WKS-UPSI-DIAGNOSTICO     PIC 9(01) VALUE 0.
014800         88  MODO-DIAGNOSTICO                VALUE 1.
014900         88  MODO-NORMAL                     VALUE 0.
015000     05  FILLER                   PIC X(05) VALUE SPACES.
015100******************************************************************
015200*       C O N T A D O R E S   Y   S U B I N D I C E S            *
015300******************************************************************
015400 01  WKS-CONTADORES.
015500     05  WKS-TOTAL-TRANSACCIONES    PIC 9(04) COMP VALUE 0.
015600     05  WKS-TOTAL-ETIQUETAS        PIC 9(04) COMP VALUE 0.
015700     05  WKS-TOTAL-FILTRADAS        PIC 9(04) COMP VALUE 0.
015800     05  WKS-TOTAL-SALDOS-ETQ       PIC 9(04) COMP VALUE 0.
015900     05  WKS-TOTAL-ETQ-VALIDAS      PIC 9(01) COMP VALUE 0.
016000     05  WKS-TOTAL-IMPRESOS-LISTADO PIC 9(05) COMP VALUE 0.
016100     05  WKS-ESCRITOS-RECURRENCIA   PIC 9(05) COMP VALUE 0.
016200     05  WKS-SIGUIENTE-ID           PIC 9(13) COMP VALUE 1.
016300     05  WKS-I                      PIC 9(04) COMP VALUE 0.
016400     05  WKS-J                      PIC 9(04) COMP VALUE 0.
016500     05  WKS-X                      PIC 9(01) COMP VALUE 0.
016600     05  WKS-SALDO-IDX              PIC 9(04) COMP VALUE 0.
016700     05  WKS-CONTADOR-DIAS          PIC 9(03) COMP VALUE 0.
016800     05  WKS-PTR-ETIQUETAS          PIC 9(04) COMP VALUE 0.
016900     05  WKS-ETQ-ENCONTRADA-ID      PIC 9(06) VALUE 0.
017000     05  WKS-COCIENTE               PIC 9(04) COMP VALUE 0.
017100     05  WKS-RESIDUO-4              PIC 9(02) COMP VALUE 0.
017200     05  WKS-RESIDUO-100            PIC 9(02) COMP VALUE 0.
017300     05  WKS-RESIDUO-400            PIC 9(03) COMP VALUE 0.
017400     05  WKS-ULTIMO-DIA-MES         PIC 9(02) COMP VALUE 0.
017500     05  FILLER                     PIC X(05) VALUE SPACES.
017600******************************************************************
017700*                  F E C H A   D E L   S I S T E M A             *
017800******************************************************************
017900 01  WKS-FECHA-SISTEMA.
018000     05  WKS-FS-FECHA             PIC 9(08) VALUE 0.
018100     05  WKS-FS-FECHA-R REDEFINES WKS-FS-FECHA.
018200         10  WKS-FS-ANIO          PIC 9(04).
018300         10  WKS-FS-MES           PIC 9(02).
018400         10  WKS-FS-DIA           PIC 9(02).
018500     05  FILLER                   PIC X(05) VALUE SPACES.
018600******************************************************************
018700*           C R I T E R I O   D E   F I L T R O   (SYSIN)        *
018800******************************************************************
018900 01  WKS-CRITERIO-FILTRO.
019000     05  WKS-FLT-TIPO             PIC X(07).
019100         88  WKS-FLT-ES-INGRESO             VALUE 'INCOME '.
019200         88  WKS-FLT-ES-EGRESO              VALUE 'EXPENSE'.
019300     05  WKS-FLT-MODO             PIC X(06).
019400         88  WKS-FLT-MODO-TODAS             VALUE 'ALL   '.
019500         88  WKS-FLT-MODO-PASADO            VALUE 'PAST  '.
019600         88  WKS-FLT-MODO-FUTURO            VALUE 'FUTURE'.
019700     05  WKS-FLT-INICIO           PIC 9(08).
019800     05  WKS-FLT-FIN              PIC 9(08).
019900     05  FILLER                   PIC X(05) VALUE SPACES.
020000******************************************************************
020100*     A R E A   D E   T R A B A J O   D E L   P E R I O D O      *
020200******************************************************************
020300 01  WKS-AREA-PERIODO.
020400     05  WKS-FECHA-PRUEBA         PIC 9(08) VALUE 0.
020500     05  WKS-FECHA-PRUEBA-R REDEFINES WKS-FECHA-PRUEBA.
020600         10  WKS-FP-ANIO          PIC 9(04).
020700         10  WKS-FP-MES           PIC 9(02).
020800         10  WKS-FP-DIA           PIC 9(02).
020900     05  WKS-PERIODO-INICIO-EF    PIC 9(08) VALUE 0.
021000     05  WKS-PERIODO-FIN-EF       PIC 9(08) VALUE 0.
021100     05  FILLER                   PIC X(05) VALUE SPACES.
021200******************************************************************
021300*   A R E A   D E   V A L I D A C I O N   D E   E T I Q U E T A S*
021400******************************************************************
021500 01  WKS-AREA-VALIDACION.
021600     05  WKS-ETQ-VALIDAS OCCURS 3 TIMES.
021700         10  WKS-ETQV-ID          PIC 9(06).
021800         10  WKS-ETQV-NOMBRE      PIC X(20).
021900     05  FILLER                   PIC X(05) VALUE SPACES.
022000******************************************************************
022100*          A R E A   D E   L A   R E C U R R E N C I A           *
022200******************************************************************
022300 01  WKS-AREA-RECURRENCIA.
022400     05  WKS-FECHA-OCURRENCIA     PIC 9(08) VALUE 0.
022500     05  WKS-FECHA-OCURR-R REDEFINES WKS-FECHA-OCURRENCIA.
022600         10  WKS-OCURR-ANIO       PIC 9(04).
022700         10  WKS-OCURR-MES        PIC 9(02).
022800         10  WKS-OCURR-DIA        PIC 9(02).
022900     05  WKS-IMPORTE-OCURRENCIA   PIC S9(9)V99 VALUE 0.
023000     05  FILLER                   PIC X(05) VALUE SPACES.
023100******************************************************************
023200*    T A B L A   D I A S   F I N   D E   M E S  (NO BISIESTO)    *
023300******************************************************************
023400 01  TABLA-DIAS-MES.
023500     02  FILLER        PIC X(24) VALUE '312831303130313130313031'.
023600 01  F-DIAS-MES REDEFINES TABLA-DIAS-MES.
023700     02  DIA-FIN-MES       PIC 99 OCCURS 12 TIMES.
023800******************************************************************
023900*            T O T A L E S   D E L   B A L A N C E               *
024000******************************************************************
024100 01  WKS-TOTALES-BALANCE.
024200     05  WKS-TOTAL-INGRESOS       PIC S9(11)V99 VALUE 0.
024300     05  WKS-TOTAL-EGRESOS        PIC S9(11)V99 VALUE 0.
024400     05  WKS-SALDO-NETO           PIC S9(11)V99 VALUE 0.
024500     05  FILLER                   PIC X(05) VALUE SPACES.
024600******************************************************************
024700*      T A B L A   M A Y O R   D E   T R A N S A C C I O N E S   *
024800*      (IMAGEN EN MEMORIA DEL ARCHIVO TRANLIB)                   *
024900******************************************************************
025000 01  TABLA-MAYOR-TRANSACCIONES.
025100     05  TMAY-TRANSACCION OCCURS 1 TO 9999 TIMES
025200                         DEPENDING ON WKS-TOTAL-TRANSACCIONES.
025300         10  TMAY-ID              PIC 9(13).
025400         10  TMAY-IMPORTE         PIC S9(9)V99.
025500         10  TMAY-TIPO            PIC X(07).
025600             88  TMAY-ES-INGRESO           VALUE 'INCOME '.
025700             88  TMAY-ES-EGRESO            VALUE 'EXPENSE'.
025800         10  TMAY-FECHA           PIC 9(08).
025900         10  TMAY-ETIQUETAS OCCURS 3 TIMES.
026000             15  TMAY-ETQ-ID      PIC 9(06).
026100             15  TMAY-ETQ-NOMBRE  PIC X(20).
026200         10  FILLER               PIC X(05).
026300******************************************************************
026400*      T A B L A   C A T A L O G O   D E   E T I Q U E T A S     *
026500******************************************************************
026600 01  TABLA-CATALOGO-ETIQUETAS.
026700     05  TETQ-ETIQUETA OCCURS 1 TO 999 TIMES
026800                      DEPENDING ON WKS-TOTAL-ETIQUETAS.
026900         10  TETQ-ID              PIC 9(06).
027000         10  TETQ-NOMBRE          PIC X(20).
027100         10  TETQ-ID-PADRE        PIC 9(06).
027200             88  TETQ-NIVEL-SUPERIOR       VALUE 0.
027300         10  FILLER               PIC X(05).
027400******************************************************************
027500*      T A B L A   D E   T R A N S A C C I O N E S   F I L T R A D A S
027600******************************************************************
027700 01  TABLA-TRANSACCIONES-FILTRADAS.
027800     05  TFLT-TRANSACCION OCCURS 1 TO 9999 TIMES
027900                         DEPENDING ON WKS-TOTAL-FILTRADAS.
028000         10  TFLT-ID              PIC 9(13).
028100         10  TFLT-IMPORTE         PIC S9(9)V99.
028200         10  TFLT-TIPO            PIC X(07).
028300         10  TFLT-FECHA           PIC 9(08).
028400         10  TFLT-ETIQUETAS OCCURS 3 TIMES.
028500             15  TFLT-ETQ-ID      PIC 9(06).
028600             15  TFLT-ETQ-NOMBRE  PIC X(20).
028700         10  FILLER               PIC X(05).
028800******************************************************************
028900*         T A B L A   D E   S A L D O   P O R   E T I Q U E T A  *
029000******************************************************************
029100 01  TABLA-SALDO-ETIQUETA.
029200     05  TSAL-RENGLON OCCURS 1 TO 999 TIMES
029300                     DEPENDING ON WKS-TOTAL-SALDOS-ETQ.
029400         10  TSAL-ETQ-ID          PIC 9(06).
029500         10  TSAL-ETQ-NOMBRE      PIC X(20).
029600         10  TSAL-IMPORTE         PIC S9(11)V99.
029700         10  FILLER               PIC X(05).
029800******************************************************************
029900*              L I N E A S   D E L   L I S T A D O               *
030000******************************************************************
030100 01  ENCABEZADO-LISTADO-1.
030200     05  FILLER                   PIC X(10) VALUE 'DATE'.
030300     05  FILLER                   PIC X(04) VALUE SPACES.
030400     05  FILLER                   PIC X(07) VALUE 'TYPE'.
030500     05  FILLER                   PIC X(04) VALUE SPACES.
030600     05  FILLER                   PIC X(14) VALUE 'AMOUNT'.
030700     05  FILLER                   PIC X(04) VALUE SPACES.
030800     05  FILLER                   PIC X(65) VALUE 'TAGS'.
030900     05  FILLER                   PIC X(24) VALUE SPACES.
031000 01  DETALLE-LISTADO.
031100     05  DL-ANIO                  PIC 9(04).
031200     05  FILLER                   PIC X(01) VALUE '-'.
031300     05  DL-MES                   PIC 9(02).
031400     05  FILLER                   PIC X(01) VALUE '-'.
031500     05  DL-DIA                   PIC 9(02).
031600     05  FILLER                   PIC X(04) VALUE SPACES.
031700     05  DL-TIPO                  PIC X(07).
031800     05  FILLER                   PIC X(04) VALUE SPACES.
031900     05  DL-IMPORTE               PIC ZZZ,ZZZ,ZZ9.99.
032000     05  FILLER                   PIC X(04) VALUE SPACES.
032100     05  DL-ETIQUETAS             PIC X(65).
032200     05  FILLER                   PIC X(24) VALUE SPACES.
032300 01  LINEA-CONTEO-LISTADO.
032400     05  FILLER                   PIC X(30)
032500                VALUE 'TOTAL TRANSACCIONES LISTADAS:'.
032600     05  LC-TOTAL                 PIC ZZZZ9.
032700     05  FILLER                   PIC X(97) VALUE SPACES.
032800******************************************************************
032900*              L I N E A S   D E L   B A L A N C E               *
033000******************************************************************
033100 01  LINEA-TITULO-BALANCE.
033200     05  FILLER                   PIC X(50)
033300                VALUE 'REPORTE DE BALANCE - PRESUPUESTO PERSONAL'.
033400     05  FILLER                   PIC X(82) VALUE SPACES.
033500 01  LINEA-TOTAL-INGRESOS.
033600     05  FILLER                   PIC X(16) VALUE 'TOTALE ENTRATE: '.
033700     05  RB-INGRESOS              PIC ZZZ,ZZZ,ZZ9.99.
033800     05  FILLER                   PIC X(102) VALUE SPACES.
033900 01  LINEA-TOTAL-EGRESOS.
034000     05  FILLER                   PIC X(16) VALUE 'TOTALE USCITE:  '.
034100     05  RB-EGRESOS               PIC ZZZ,ZZZ,ZZ9.99.
034200     05  FILLER                   PIC X(102) VALUE SPACES.
034300 01  LINEA-SALDO-NETO.
034400     05  FILLER                   PIC X(16) VALUE 'SALDO:          '.
034500     05  RB-SALDO                 PIC -ZZZ,ZZZ,ZZ9.99.
034600     05  FILLER                   PIC X(101) VALUE SPACES.
034700 01  LINEA-ENCABEZADO-ETIQUETAS.
034800     05  FILLER                   PIC X(20) VALUE 'TAG NAME'.
034900     05  FILLER                   PIC X(04) VALUE SPACES.
035000     05  FILLER                   PIC X(14) VALUE 'AMOUNT'.
035100     05  FILLER                   PIC X(94) VALUE SPACES.
035200 01  LINEA-RENGLON-ETIQUETA.
035300     05  RE-NOMBRE                PIC X(20).
035400     05  FILLER                   PIC X(04) VALUE SPACES.
035500     05  RE-IMPORTE               PIC ZZZ,ZZZ,ZZ9.99.
035600     05  FILLER                   PIC X(94) VALUE SPACES.
035700
035800 PROCEDURE DIVISION.
035900******************************************************************
036000*                     C O N T R O L   P R I N C I P A L          *
036100******************************************************************
036200 000-PRINCIPAL SECTION.
036300     PERFORM 100-INICIALIZACION
036400     PERFORM 300-EXPANDE-RECURRENCIAS
036500     PERFORM 500-FILTRA-TRANSACCIONES
036600     PERFORM 600-CALCULA-BALANCE
036700     PERFORM 700-IMPRIME-LISTADO
036800     PERFORM 800-IMPRIME-BALANCE
036900     PERFORM 900-FINALIZA-PROCESO
037000     STOP RUN.
037100 000-PRINCIPAL-E. EXIT.
037200******************************************************************
037300*                     I N I C I A L I Z A C I O N                *
037400******************************************************************
037500 100-INICIALIZACION SECTION.
037600     ACCEPT WKS-FS-FECHA FROM DATE YYYYMMDD
037700     PERFORM 150-CARGA-CATALOGO-ETIQUETAS
037800     PERFORM 200-CARGA-MAYOR-TRANSACCIONES
037900     PERFORM 250-ACEPTA-CRITERIOS-FILTRO.
038000 100-INICIALIZACION-E. EXIT.
038100*
038200 150-CARGA-CATALOGO-ETIQUETAS SECTION.
038300     MOVE 0 TO WKS-TOTAL-ETIQUETAS
038400     OPEN INPUT ETIQLIB
038500     IF FS-ETIQLIB = 35
038600        MOVE 1 TO WKS-SW-FIN-ETIQLIB
038700     ELSE
038800        IF FS-ETIQLIB NOT EQUAL 0
038900           MOVE 91 TO RETURN-CODE
039000           DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO ETIQLIB<<<"
039100                   UPON CONSOLE
039200           DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
039300                   UPON CONSOLE
039400           STOP RUN
039500        ELSE
039600           PERFORM 160-LEE-ETIQUETA-CATALOGO UNTIL FIN-ETIQLIB
039700           CLOSE ETIQLIB
039800        END-IF
039900     END-IF.
040000 150-CARGA-CATALOGO-ETIQUETAS-E. EXIT.
040100*
040200 160-LEE-ETIQUETA-CATALOGO SECTION.
040300     READ ETIQLIB
040400         AT END
040500            MOVE 1 TO WKS-SW-FIN-ETIQLIB
040600         NOT AT END
040700            ADD 1 TO WKS-TOTAL-ETIQUETAS
040800            MOVE PBET-ID         TO TETQ-ID (WKS-TOTAL-ETIQUETAS)
040900            MOVE PBET-NOMBRE     TO TETQ-NOMBRE (WKS-TOTAL-ETIQUETAS)
041000            MOVE PBET-ID-PADRE   TO TETQ-ID-PADRE
041100                                    (WKS-TOTAL-ETIQUETAS)
041200     END-READ.
041300 160-LEE-ETIQUETA-CATALOGO-E. EXIT.
041400*
041500 200-CARGA-MAYOR-TRANSACCIONES SECTION.
041600     MOVE 0 TO WKS-TOTAL-TRANSACCIONES
041700     OPEN INPUT TRANLIB
041800     IF FS-TRANLIB = 35
041900        MOVE 1 TO WKS-SW-FIN-TRANLIB
042000     ELSE
042100        IF FS-TRANLIB NOT EQUAL 0
042200           MOVE 91 TO RETURN-CODE
042300           DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO TRANLIB<<<"
042400                   UPON CONSOLE
042500           DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
042600                   UPON CONSOLE
042700           STOP RUN
042800        ELSE
042900           PERFORM 210-LEE-TRANSACCION-MAYOR UNTIL FIN-TRANLIB
043000           CLOSE TRANLIB
043100        END-IF
043200     END-IF.
043300 200-CARGA-MAYOR-TRANSACCIONES-E. EXIT.
043400*
043500 210-LEE-TRANSACCION-MAYOR SECTION.
043600     READ TRANLIB
043700         AT END
043800            MOVE 1 TO WKS-SW-FIN-TRANLIB
043900         NOT AT END
044000            ADD 1 TO WKS-TOTAL-TRANSACCIONES
044100            MOVE PBTR-ID          TO TMAY-ID (WKS-TOTAL-TRANSACCIONES)
044200            MOVE PBTR-IMPORTE     TO
044300                                TMAY-IMPORTE (WKS-TOTAL-TRANSACCIONES)
044400            MOVE PBTR-TIPO        TO
044500                                TMAY-TIPO (WKS-TOTAL-TRANSACCIONES)
044600            MOVE PBTR-FECHA       TO
044700                                TMAY-FECHA (WKS-TOTAL-TRANSACCIONES)
044800            PERFORM 215-COPIA-ETIQUETAS-MAYOR
044900                    VARYING WKS-X FROM 1 BY 1 UNTIL WKS-X > 3
045000            IF PBTR-ID NOT LESS WKS-SIGUIENTE-ID
045100               COMPUTE WKS-SIGUIENTE-ID = PBTR-ID + 1
045200            END-IF
045300     END-READ.
045400 210-LEE-TRANSACCION-MAYOR-E. EXIT.
045500*
045600 215-COPIA-ETIQUETAS-MAYOR SECTION.
045700     MOVE PBTR-ETQ-ID (WKS-X)      TO
045800                   TMAY-ETQ-ID (WKS-TOTAL-TRANSACCIONES WKS-X)
045900     MOVE PBTR-ETQ-NOMBRE (WKS-X)  TO
046000                   TMAY-ETQ-NOMBRE (WKS-TOTAL-TRANSACCIONES WKS-X).
046100 215-COPIA-ETIQUETAS-MAYOR-E. EXIT.
046200*
046300 250-ACEPTA-CRITERIOS-FILTRO SECTION.
046400     ACCEPT WKS-CRITERIO-FILTRO FROM SYSIN.
046500 250-ACEPTA-CRITERIOS-FILTRO-E. EXIT.
046600******************************************************************
046700*              E X P A N S O R   D E   R E C U R R E N C I A S   *
046800******************************************************************
046900 300-EXPANDE-RECURRENCIAS SECTION.
047000     OPEN INPUT RECULIB
047100     IF FS-RECULIB = 35
047200        MOVE 1 TO WKS-SW-FIN-RECULIB
047300     ELSE
047400        IF FS-RECULIB NOT EQUAL 0
047500           MOVE 91 TO RETURN-CODE
047600           DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO RECULIB<<<"
047700                   UPON CONSOLE
047800           DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
047900                   UPON CONSOLE
048000           STOP RUN
048100        ELSE
048200           PERFORM 280-ABRE-EXTEND-TRANLIB
048300           PERFORM 305-PROCESA-RECURRENCIA UNTIL FIN-RECULIB
048400           CLOSE RECULIB
048500           CLOSE TRANLIB
048600        END-IF
048700     END-IF.
048800 300-EXPANDE-RECURRENCIAS-E. EXIT.
048900*
049000 280-ABRE-EXTEND-TRANLIB SECTION.
049100     OPEN EXTEND TRANLIB
049200     IF FS-TRANLIB NOT EQUAL 0
049300        MOVE 91 TO RETURN-CODE
049400        DISPLAY ">>> ALGO SALIO MAL AL ABRIR TRANLIB EN EXTEND<<<"
049500                UPON CONSOLE
049600        DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
049700                UPON CONSOLE
049800        STOP RUN
049900     END-IF.
050000 280-ABRE-EXTEND-TRANLIB-E. EXIT.
050100*
050200 305-PROCESA-RECURRENCIA SECTION.
050300     READ RECULIB
050400         AT END
050500            MOVE 1 TO WKS-SW-FIN-RECULIB
050600         NOT AT END
050700            PERFORM 310-GENERA-OCURRENCIAS
050800     END-READ.
050900 305-PROCESA-RECURRENCIA-E. EXIT.
051000*
051100 310-GENERA-OCURRENCIAS SECTION.
051200     PERFORM 330-VALIDA-TRANSACCION
051300     IF TRANSACCION-VALIDA
051400        MOVE PBRC-FECHA TO WKS-FECHA-OCURRENCIA
051500        IF PBRC-DIAS-PERIODO = 0
051600           PERFORM 370-ESCRIBE-OCURRENCIA
051700        ELSE
051800           PERFORM 365-AVANZA-UNA-OCURRENCIA
051900                   UNTIL WKS-FECHA-OCURRENCIA > PBRC-FECHA-FIN
052000        END-IF
052100     END-IF.
052200 310-GENERA-OCURRENCIAS-E. EXIT.
052300*
052400 365-AVANZA-UNA-OCURRENCIA SECTION.
052500     PERFORM 370-ESCRIBE-OCURRENCIA
052600     PERFORM 320-SUMA-DIAS-FECHA.
052700 365-AVANZA-UNA-OCURRENCIA-E. EXIT.
052800*
052900*    1996-11-05 JCM - AVANCE DE FECHA RESPETANDO FIN DE MES Y
053000*    AJUSTE DE BISIESTO (RQ 201774 / RQ 204810).
053100 320-SUMA-DIAS-FECHA SECTION.
053200     PERFORM 325-AVANZA-UN-DIA
053300             VARYING WKS-CONTADOR-DIAS FROM 1 BY 1
053400             UNTIL WKS-CONTADOR-DIAS > PBRC-DIAS-PERIODO.
053500 320-SUMA-DIAS-FECHA-E. EXIT.
053600*
053700 325-AVANZA-UN-DIA SECTION.
053800     PERFORM 326-PRUEBA-BISIESTO
053900     PERFORM 327-CALCULA-ULTIMO-DIA-MES
054000     ADD 1 TO WKS-OCURR-DIA
054100     IF WKS-OCURR-DIA GREATER WKS-ULTIMO-DIA-MES
054200        MOVE 1 TO WKS-OCURR-DIA
054300        ADD 1 TO WKS-OCURR-MES
054400        IF WKS-OCURR-MES GREATER 12
054500           MOVE 1 TO WKS-OCURR-MES
054600           ADD 1 TO WKS-OCURR-ANIO
054700        END-IF
054800     END-IF.
054900 325-AVANZA-UN-DIA-E. EXIT.
055000*
055100 326-PRUEBA-BISIESTO SECTION.
055200     MOVE 0 TO WKS-SW-BISIESTO
055300     DIVIDE WKS-OCURR-ANIO BY 4
055400            GIVING WKS-COCIENTE REMAINDER WKS-RESIDUO-4
055500     IF WKS-RESIDUO-4 = 0
055600        DIVIDE WKS-OCURR-ANIO BY 100
055700               GIVING WKS-COCIENTE REMAINDER WKS-RESIDUO-100
055800        IF WKS-RESIDUO-100 NOT = 0
055900           MOVE 1 TO WKS-SW-BISIESTO
056000        ELSE
056100           DIVIDE WKS-OCURR-ANIO BY 400
056200                  GIVING WKS-COCIENTE REMAINDER WKS-RESIDUO-400
056300           IF WKS-RESIDUO-400 = 0
056400              MOVE 1 TO WKS-SW-BISIESTO
056500           END-IF
056600        END-IF
056700     END-IF.
056800 326-PRUEBA-BISIESTO-E. EXIT.
056900*
057000 327-CALCULA-ULTIMO-DIA-MES SECTION.
057100     MOVE DIA-FIN-MES (WKS-OCURR-MES) TO WKS-ULTIMO-DIA-MES
057200     IF WKS-OCURR-MES = 2 AND ANIO-BISIESTO
057300        MOVE 29 TO WKS-ULTIMO-DIA-MES
057400     END-IF.
057500 327-CALCULA-ULTIMO-DIA-MES-E. EXIT.
057600*
057700*    VALIDACION DE IMPORTE Y ETIQUETAS DE LA SOLICITUD (SOURCE:
057800*    "IMPORTO NON VALIDO").
057900 330-VALIDA-TRANSACCION SECTION.
058000     MOVE 0 TO WKS-SW-TRANSACCION
058100     IF PBRC-IMPORTE NUMERIC
058200        PERFORM 335-RESUELVE-ETIQUETAS
058300        MOVE 1 TO WKS-SW-TRANSACCION
058400     ELSE
058500        DISPLAY 'PPTOB001 - IMPORTO NON VALIDO, ID=' PBRC-ID
058600     END-IF.
058700 330-VALIDA-TRANSACCION-E. EXIT.
058800*
058900 335-RESUELVE-ETIQUETAS SECTION.
059000     MOVE 0 TO WKS-TOTAL-ETQ-VALIDAS
059100     PERFORM 336-RESUELVE-UNA-ETIQUETA
059200             VARYING WKS-X FROM 1 BY 1 UNTIL WKS-X > 3.
059300 335-RESUELVE-ETIQUETAS-E. EXIT.
059400*
059500*    2008-05-20 PEDR - SE AGREGA PRUEBA DE DUPLICADOS (RQ 216330).
059600 336-RESUELVE-UNA-ETIQUETA SECTION.
059700     IF PBRC-ETQ-NOMBRE (WKS-X) NOT = SPACES
059800        MOVE 0 TO WKS-SW-ETQ-CATALOGO
059900        MOVE 0 TO WKS-SW-ETQ-DUPLICADA
060000        PERFORM 337-BUSCA-ETIQUETA-CATALOGO
060100        PERFORM 338-PRUEBA-ETIQUETA-DUPLICADA
060200        IF ETQ-ENCONTRADA-CATALOGO AND NOT ETIQUETA-DUPLICADA
060300           ADD 1 TO WKS-TOTAL-ETQ-VALIDAS
060400           MOVE WKS-ETQ-ENCONTRADA-ID TO
060500                               WKS-ETQV-ID (WKS-TOTAL-ETQ-VALIDAS)
060600           MOVE PBRC-ETQ-NOMBRE (WKS-X) TO
060700                               WKS-ETQV-NOMBRE (WKS-TOTAL-ETQ-VALIDAS)
060800        END-IF
060900     END-IF.
061000 336-RESUELVE-UNA-ETIQUETA-E. EXIT.
061100*
061200 337-BUSCA-ETIQUETA-CATALOGO SECTION.
061300     MOVE 0 TO WKS-ETQ-ENCONTRADA-ID
061400     PERFORM 339-COMPARA-UNA-ETIQUETA-CAT
061500             VARYING WKS-J FROM 1 BY 1
061600             UNTIL WKS-J > WKS-TOTAL-ETIQUETAS
061700                OR ETQ-ENCONTRADA-CATALOGO.
061800 337-BUSCA-ETIQUETA-CATALOGO-E. EXIT.
061900*
062000 339-COMPARA-UNA-ETIQUETA-CAT SECTION.
062100     IF TETQ-NOMBRE (WKS-J) = PBRC-ETQ-NOMBRE (WKS-X)
062200        MOVE 1 TO WKS-SW-ETQ-CATALOGO
062300        MOVE TETQ-ID (WKS-J) TO WKS-ETQ-ENCONTRADA-ID
062400     END-IF.
062500 339-COMPARA-UNA-ETIQUETA-CAT-E. EXIT.
062600*
062700 338-PRUEBA-ETIQUETA-DUPLICADA SECTION.
062800     IF ETQ-ENCONTRADA-CATALOGO
062900        PERFORM 341-COMPARA-UNA-ETIQUETA-VALIDA
063000                VARYING WKS-J FROM 1 BY 1
063100                UNTIL WKS-J > WKS-TOTAL-ETQ-VALIDAS
063200                   OR ETIQUETA-DUPLICADA
063300     END-IF.
063400 338-PRUEBA-ETIQUETA-DUPLICADA-E. EXIT.
063500*
063600 341-COMPARA-UNA-ETIQUETA-VALIDA SECTION.
063700     IF WKS-ETQV-ID (WKS-J) = WKS-ETQ-ENCONTRADA-ID
063800        MOVE 1 TO WKS-SW-ETQ-DUPLICADA
063900     END-IF.
064000 341-COMPARA-UNA-ETIQUETA-VALIDA-E. EXIT.
064100*
064200*    ESCRIBE UNA OCURRENCIA AL MAYOR CON IMPORTE ABSOLUTO Y UNA
064300*    LLAVE NUEVA CONSECUTIVA.
064400 370-ESCRIBE-OCURRENCIA SECTION.
064500     MOVE WKS-SIGUIENTE-ID TO PBTR-ID
064600     ADD 1 TO WKS-SIGUIENTE-ID
064700     MOVE PBRC-IMPORTE TO WKS-IMPORTE-OCURRENCIA
064800     IF WKS-IMPORTE-OCURRENCIA LESS 0
064900        MULTIPLY WKS-IMPORTE-OCURRENCIA BY -1
065000                 GIVING WKS-IMPORTE-OCURRENCIA
065100     END-IF
065200     MOVE WKS-IMPORTE-OCURRENCIA TO PBTR-IMPORTE
065300     MOVE PBRC-TIPO               TO PBTR-TIPO
065400     MOVE WKS-FECHA-OCURRENCIA    TO PBTR-FECHA
065500     MOVE SPACES                  TO PBTR-ETIQUETAS (1)
065600                                      PBTR-ETIQUETAS (2)
065700                                      PBTR-ETIQUETAS (3)
065800     MOVE ZEROS                   TO PBTR-ETQ-ID (1) PBTR-ETQ-ID (2)
065900                                      PBTR-ETQ-ID (3)
066000     PERFORM 375-COPIA-ETIQUETAS-OCURRENCIA
066100             VARYING WKS-X FROM 1 BY 1
066200             UNTIL WKS-X > WKS-TOTAL-ETQ-VALIDAS
066300     WRITE REG-TRANLIB
066400     ADD 1 TO WKS-ESCRITOS-RECURRENCIA.
066500 370-ESCRIBE-OCURRENCIA-E. EXIT.
066600*
066700 375-COPIA-ETIQUETAS-OCURRENCIA SECTION.
066800     MOVE WKS-ETQV-ID (WKS-X)      TO PBTR-ETQ-ID (WKS-X)
066900     MOVE WKS-ETQV-NOMBRE (WKS-X)  TO PBTR-ETQ-NOMBRE (WKS-X).
067000 375-COPIA-ETIQUETAS-OCURRENCIA-E. EXIT.
067100******************************************************************
067200*                F I L T R O   D E   T R A N S A C C I O N E S   *
067300******************************************************************
067400 500-FILTRA-TRANSACCIONES SECTION.
067500     MOVE 0 TO WKS-TOTAL-FILTRADAS
067600     PERFORM 505-FILTRA-UNA-TRANSACCION
067700             VARYING WKS-I FROM 1 BY 1
067800             UNTIL WKS-I > WKS-TOTAL-TRANSACCIONES.
067900 500-FILTRA-TRANSACCIONES-E. EXIT.
068000*
068100 505-FILTRA-UNA-TRANSACCION SECTION.
068200     IF TMAY-TIPO (WKS-I) = WKS-FLT-TIPO
068300        MOVE TMAY-FECHA (WKS-I) TO WKS-FECHA-PRUEBA
068400        PERFORM 550-PRUEBA-MODO
068500        IF PASA-MODO
068600           PERFORM 560-PRUEBA-PERIODO
068700           IF PASA-PERIODO
068800              PERFORM 510-AGREGA-TRANSACCION-FILTRADA
068900           END-IF
069000        END-IF
069100     END-IF.
069200 505-FILTRA-UNA-TRANSACCION-E. EXIT.
069300*
069400*    PRUEBA DE MODO (ALL/PAST/FUTURE), REUTILIZADA TAMBIEN POR LA
069500*    CALCULADORA DE BALANCE (SECCION 600) SOBRE WKS-FECHA-PRUEBA.
069600 550-PRUEBA-MODO SECTION.
069700     MOVE 0 TO WKS-SW-PASA-MODO
069800     IF WKS-FLT-MODO-TODAS
069900        MOVE 1 TO WKS-SW-PASA-MODO
070000     END-IF
070100     IF WKS-FLT-MODO-PASADO AND WKS-FECHA-PRUEBA LESS WKS-FS-FECHA
070200        MOVE 1 TO WKS-SW-PASA-MODO
070300     END-IF
070400     IF WKS-FLT-MODO-FUTURO AND
070500        WKS-FECHA-PRUEBA GREATER WKS-FS-FECHA
070600        MOVE 1 TO WKS-SW-PASA-MODO
070700     END-IF.
070800 550-PRUEBA-MODO-E. EXIT.
070900*
071000*    PRUEBA DE PERIODO, CONTENCION INCLUSIVA CON VALOR POR
071100*    DEFECTO IGUAL A LA FECHA DEL SISTEMA.
071200 560-PRUEBA-PERIODO SECTION.
071300     MOVE 1 TO WKS-SW-PASA-PERIODO
071400     IF WKS-FLT-INICIO NOT = 0 OR WKS-FLT-FIN NOT = 0
071500        MOVE 0 TO WKS-SW-PASA-PERIODO
071600        PERFORM 565-CALCULA-LIMITES-PERIODO
071700        IF WKS-FECHA-PRUEBA NOT LESS WKS-PERIODO-INICIO-EF AND
071800           WKS-FECHA-PRUEBA NOT GREATER WKS-PERIODO-FIN-EF
071900           MOVE 1 TO WKS-SW-PASA-PERIODO
072000        END-IF
072100     END-IF.
072200 560-PRUEBA-PERIODO-E. EXIT.
072300*
072400 565-CALCULA-LIMITES-PERIODO SECTION.
072500     IF WKS-FLT-INICIO = 0
072600        MOVE WKS-FS-FECHA TO WKS-PERIODO-INICIO-EF
072700     ELSE
072800        MOVE WKS-FLT-INICIO TO WKS-PERIODO-INICIO-EF
072900     END-IF
073000     IF WKS-FLT-FIN = 0
073100        MOVE WKS-FS-FECHA TO WKS-PERIODO-FIN-EF
073200     ELSE
073300        MOVE WKS-FLT-FIN TO WKS-PERIODO-FIN-EF
073400     END-IF.
073500 565-CALCULA-LIMITES-PERIODO-E. EXIT.
073600*
073700 510-AGREGA-TRANSACCION-FILTRADA SECTION.
073800     ADD 1 TO WKS-TOTAL-FILTRADAS
073900     MOVE TMAY-ID (WKS-I)       TO TFLT-ID (WKS-TOTAL-FILTRADAS)
074000     MOVE TMAY-IMPORTE (WKS-I)  TO TFLT-IMPORTE (WKS-TOTAL-FILTRADAS)
074100     MOVE TMAY-TIPO (WKS-I)     TO TFLT-TIPO (WKS-TOTAL-FILTRADAS)
074200     MOVE TMAY-FECHA (WKS-I)    TO TFLT-FECHA (WKS-TOTAL-FILTRADAS)
074300     PERFORM 515-COPIA-ETIQUETAS-FILTRADA
074400             VARYING WKS-X FROM 1 BY 1 UNTIL WKS-X > 3.
074500 510-AGREGA-TRANSACCION-FILTRADA-E. EXIT.
074600*
074700 515-COPIA-ETIQUETAS-FILTRADA SECTION.
074800     MOVE TMAY-ETQ-ID (WKS-I WKS-X)      TO
074900                   TFLT-ETQ-ID (WKS-TOTAL-FILTRADAS WKS-X)
075000     MOVE TMAY-ETQ-NOMBRE (WKS-I WKS-X)  TO
075100                   TFLT-ETQ-NOMBRE (WKS-TOTAL-FILTRADAS WKS-X).
075200 515-COPIA-ETIQUETAS-FILTRADA-E. EXIT.
075300******************************************************************
075400*              C A L C U L A D O R A   D E   B A L A N C E       *
075500*    SE APLICA SOBRE TODO EL MAYOR (NO SOBRE EL FILTRO POR TIPO),*
075600*    RESPETANDO SOLO MODO Y PERIODO, PARA PODER ACUMULAR         *
075700*    INGRESOS Y EGRESOS AL MISMO TIEMPO (RQ 199021).             *
075800******************************************************************
075900 600-CALCULA-BALANCE SECTION.
076000     MOVE 0 TO WKS-TOTAL-INGRESOS
076100     MOVE 0 TO WKS-TOTAL-EGRESOS
076200     MOVE 0 TO WKS-TOTAL-SALDOS-ETQ
076300     PERFORM 605-ACUMULA-UNA-TRANSACCION
076400             VARYING WKS-I FROM 1 BY 1
076500             UNTIL WKS-I > WKS-TOTAL-TRANSACCIONES
076600     COMPUTE WKS-SALDO-NETO = WKS-TOTAL-INGRESOS - WKS-TOTAL-EGRESOS.
076700 600-CALCULA-BALANCE-E. EXIT.
076800*
076900 605-ACUMULA-UNA-TRANSACCION SECTION.
077000     MOVE TMAY-FECHA (WKS-I) TO WKS-FECHA-PRUEBA
077100     PERFORM 550-PRUEBA-MODO
077200     IF PASA-MODO
077300        PERFORM 560-PRUEBA-PERIODO
077400        IF PASA-PERIODO
077500           IF TMAY-ES-INGRESO (WKS-I)
077600              ADD TMAY-IMPORTE (WKS-I) TO WKS-TOTAL-INGRESOS
077700           ELSE
077800              IF TMAY-ES-EGRESO (WKS-I)
077900                 ADD TMAY-IMPORTE (WKS-I) TO WKS-TOTAL-EGRESOS
078000                 PERFORM 650-ACUMULA-ETIQUETAS
078100              END-IF
078200           END-IF
078300        END-IF
078400     END-IF.
078500 605-ACUMULA-UNA-TRANSACCION-E. EXIT.
078600*
078700 650-ACUMULA-ETIQUETAS SECTION.
078800     PERFORM 655-ACUMULA-UNA-ETIQUETA
078900             VARYING WKS-X FROM 1 BY 1 UNTIL WKS-X > 3.
079000 650-ACUMULA-ETIQUETAS-E. EXIT.
079100*
079200 655-ACUMULA-UNA-ETIQUETA SECTION.
079300     IF TMAY-ETQ-NOMBRE (WKS-I WKS-X) NOT = SPACES
079400        MOVE 0 TO WKS-SW-SALDO-ETQ
079500        MOVE 0 TO WKS-SALDO-IDX
079600        PERFORM 660-BUSCA-SALDO-ETIQUETA
079700                VARYING WKS-J FROM 1 BY 1
079800                UNTIL WKS-J > WKS-TOTAL-SALDOS-ETQ
079900                   OR SALDO-ETQ-ENCONTRADO
080000        IF NOT SALDO-ETQ-ENCONTRADO
080100           ADD 1 TO WKS-TOTAL-SALDOS-ETQ
080200           MOVE WKS-TOTAL-SALDOS-ETQ TO WKS-SALDO-IDX
080300           MOVE TMAY-ETQ-ID (WKS-I WKS-X) TO
080400                                  TSAL-ETQ-ID (WKS-SALDO-IDX)
080500           MOVE TMAY-ETQ-NOMBRE (WKS-I WKS-X) TO
080600                                  TSAL-ETQ-NOMBRE (WKS-SALDO-IDX)
080700           MOVE 0 TO TSAL-IMPORTE (WKS-SALDO-IDX)
080800        END-IF
080900        ADD TMAY-IMPORTE (WKS-I) TO TSAL-IMPORTE (WKS-SALDO-IDX)
081000     END-IF.
081100 655-ACUMULA-UNA-ETIQUETA-E. EXIT.
081200*
081300 660-BUSCA-SALDO-ETIQUETA SECTION.
081400     IF TSAL-ETQ-NOMBRE (WKS-J) = TMAY-ETQ-NOMBRE (WKS-I WKS-X)
081500        MOVE 1 TO WKS-SW-SALDO-ETQ
081600        MOVE WKS-J TO WKS-SALDO-IDX
081700     END-IF.
081800 660-BUSCA-SALDO-ETIQUETA-E. EXIT.
081900******************************************************************
082000*           L I S T A D O   D E   T R A N S A C C I O N E S      *
082100******************************************************************
082200 700-IMPRIME-LISTADO SECTION.
082300     MOVE 0 TO WKS-TOTAL-IMPRESOS-LISTADO
082400     OPEN OUTPUT LISTRPT
082500     MOVE ENCABEZADO-LISTADO-1 TO LIN-LISTADO
082600     WRITE LIN-LISTADO
082700     PERFORM 710-IMPRIME-DETALLE-LISTADO
082800             VARYING WKS-I FROM 1 BY 1
082900             UNTIL WKS-I > WKS-TOTAL-FILTRADAS
083000     PERFORM 720-IMPRIME-CONTEO-LISTADO
083100     CLOSE LISTRPT.
083200 700-IMPRIME-LISTADO-E. EXIT.
083300*
083400 710-IMPRIME-DETALLE-LISTADO SECTION.
083500     MOVE TFLT-FECHA (WKS-I) TO WKS-FECHA-PRUEBA
083600     MOVE WKS-FP-ANIO           TO DL-ANIO
083700     MOVE WKS-FP-MES            TO DL-MES
083800     MOVE WKS-FP-DIA            TO DL-DIA
083900     MOVE TFLT-TIPO (WKS-I)     TO DL-TIPO
084000     MOVE TFLT-IMPORTE (WKS-I)  TO DL-IMPORTE
084100     PERFORM 715-FORMATEA-ETIQUETAS-LISTADO
084200     MOVE DETALLE-LISTADO TO LIN-LISTADO
084300     WRITE LIN-LISTADO
084400     ADD 1 TO WKS-TOTAL-IMPRESOS-LISTADO.
084500 710-IMPRIME-DETALLE-LISTADO-E. EXIT.
084600*
084700 715-FORMATEA-ETIQUETAS-LISTADO SECTION.
084800     MOVE SPACES TO DL-ETIQUETAS
084900     MOVE 1 TO WKS-PTR-ETIQUETAS
085000     PERFORM 716-AGREGA-ETIQUETA-LISTADO
085100             VARYING WKS-X FROM 1 BY 1 UNTIL WKS-X > 3.
085200 715-FORMATEA-ETIQUETAS-LISTADO-E. EXIT.
085300*
085400 716-AGREGA-ETIQUETA-LISTADO SECTION.
085500     IF TFLT-ETQ-NOMBRE (WKS-I WKS-X) NOT = SPACES
085600        IF WKS-PTR-ETIQUETAS GREATER 1
085700           STRING ', ' DELIMITED BY SIZE
085800                  INTO DL-ETIQUETAS
085900                  WITH POINTER WKS-PTR-ETIQUETAS
086000           END-STRING
086100        END-IF
086200        STRING TFLT-ETQ-NOMBRE (WKS-I WKS-X) DELIMITED BY SPACE
086300               INTO DL-ETIQUETAS
086400               WITH POINTER WKS-PTR-ETIQUETAS
086500        END-STRING
086600     END-IF.
086700 716-AGREGA-ETIQUETA-LISTADO-E. EXIT.
086800*
086900 720-IMPRIME-CONTEO-LISTADO SECTION.
087000     MOVE WKS-TOTAL-IMPRESOS-LISTADO TO LC-TOTAL
087100     MOVE LINEA-CONTEO-LISTADO TO LIN-LISTADO
087200     WRITE LIN-LISTADO.
087300 720-IMPRIME-CONTEO-LISTADO-E. EXIT.
087400******************************************************************
087500*                 R E P O R T E   D E   B A L A N C E            *
087600******************************************************************
087700 800-IMPRIME-BALANCE SECTION.
087800     OPEN OUTPUT BALRPT
087900     MOVE LINEA-TITULO-BALANCE TO LIN-BALANCE
088000     WRITE LIN-BALANCE
088100     PERFORM 805-IMPRIME-TOTALES-BALANCE
088200     PERFORM 810-IMPRIME-ENCABEZADO-ETIQUETAS
088300     PERFORM 815-IMPRIME-RENGLON-ETIQUETA
088400             VARYING WKS-I FROM 1 BY 1
088500             UNTIL WKS-I > WKS-TOTAL-SALDOS-ETQ
088600     CLOSE BALRPT.
088700 800-IMPRIME-BALANCE-E. EXIT.
088800*
088900*    2001-06-10 EDR - TOTALES DE INGRESOS, EGRESOS Y SALDO NETO
089000*    (RQ 207650).
089100 805-IMPRIME-TOTALES-BALANCE SECTION.
089200     MOVE WKS-TOTAL-INGRESOS TO RB-INGRESOS
089300     MOVE LINEA-TOTAL-INGRESOS TO LIN-BALANCE
089400     WRITE LIN-BALANCE
089500     MOVE WKS-TOTAL-EGRESOS TO RB-EGRESOS
089600     MOVE LINEA-TOTAL-EGRESOS TO LIN-BALANCE
089700     WRITE LIN-BALANCE
089800     MOVE WKS-SALDO-NETO TO RB-SALDO
089900     MOVE LINEA-SALDO-NETO TO LIN-BALANCE
090000     WRITE LIN-BALANCE.
090100 805-IMPRIME-TOTALES-BALANCE-E. EXIT.
090200*
090300 810-IMPRIME-ENCABEZADO-ETIQUETAS SECTION.
090400     MOVE LINEA-ENCABEZADO-ETIQUETAS TO LIN-BALANCE
090500     WRITE LIN-BALANCE.
090600 810-IMPRIME-ENCABEZADO-ETIQUETAS-E. EXIT.
090700*
090800 815-IMPRIME-RENGLON-ETIQUETA SECTION.
090900     IF TSAL-IMPORTE (WKS-I) NOT = 0
091000        MOVE TSAL-ETQ-NOMBRE (WKS-I) TO RE-NOMBRE
091100        MOVE TSAL-IMPORTE (WKS-I)    TO RE-IMPORTE
091200        MOVE LINEA-RENGLON-ETIQUETA  TO LIN-BALANCE
091300        WRITE LIN-BALANCE
091400     END-IF.
091500 815-IMPRIME-RENGLON-ETIQUETA-E. EXIT.
091600******************************************************************
091700*                F I N A L I Z A C I O N   D E L   P R O C E S O *
091800******************************************************************
091900 900-FINALIZA-PROCESO SECTION.
092000     DISPLAY '******************************************'
092100     DISPLAY 'PPTOB001 - TRANSACCIONES EN MAYOR    : '
092200              WKS-TOTAL-TRANSACCIONES
092300     DISPLAY 'PPTOB001 - OCURRENCIAS GENERADAS      : '
092400              WKS-ESCRITOS-RECURRENCIA
092500     DISPLAY 'PPTOB001 - TRANSACCIONES FILTRADAS    : '
092600              WKS-TOTAL-FILTRADAS
092700     DISPLAY 'PPTOB001 - ETIQUETAS EN EL CATALOGO    : '
092800              WKS-TOTAL-ETIQUETAS
092900     DISPLAY 'PPTOB001 - PROCESO FINALIZADO NORMALMENTE'
093000     DISPLAY '******************************************'.
093100 900-FINALIZA-PROCESO-E. EXIT.
